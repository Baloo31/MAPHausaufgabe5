000010*    EMPRESA S / A                                                
000020*    COPYBOOK        : ALUNOREG                                   
000030*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE ALUNOS        
000040*    ANALISTA        : FABIO                                      
000050*    PROGRAMADOR(A)  : FABIO                                      
000060*    VRS         DATA           DESCRICAO                         
000070*    1.0      29/03/2000        IMPLANTACAO - LAYOUT INICIAL      
000080*    2.0      14/02/2001        ENZO/JAMILE - CONVERTIDO P/ ARQ   
000090*                                SEQUENCIAL DO LOTE DE MATRICULA, 
000100*                                INCLUIDA A LISTA DE CURSOS DO    
000110*                                ALUNO                            
000120*    2.1      09/08/2026        ENZO 19 - INCLUIDOS OS 88 DE ALUNO
000130*                                SEM CURSO E TABELA DE MATRICULAS 
000140*                                LOTADA                           
000150*                                                                 
000160    01  REG-ALUNO.                                                
000170        05  ALU-CHAVE.                                            
000180            10  ALU-CODIGO              PIC 9(10).                
000190        05  ALU-NOME-PRIMEIRO           PIC X(20).                
000200        05  ALU-NOME-ULTIMO             PIC X(20).                
000210        05  ALU-QTD-CURSOS              PIC 9(02).                
000220            88  ALU-SEM-CURSO                       VALUE ZERO.   
000230            88  ALU-TABELA-LOTADA                   VALUE 20.     
000240        05  ALU-CURSOS-MATRIC OCCURS 20 TIMES                     
000250                                        PIC 9(10).                
000260        05  ALU-CURSOS-MATRIC-X REDEFINES                         
000270                ALU-CURSOS-MATRIC       PIC X(200).               
