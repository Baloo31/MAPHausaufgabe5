000010*    EMPRESA S / A                                                
000020*    COPYBOOK        : MOVTO                                      
000030*    FINALIDADE      : LAYOUT DO ARQUIVO DE MOVIMENTO DE MATRICULA
000040*                      (TRANSACOES DO LOTE - SUBSTITUI O MENU)    
000050*    ANALISTA        : JORGE KOIKE                                
000060*    PROGRAMADOR(A)  : ENZO/JAMILE                                
000070*    VRS         DATA           DESCRICAO                         
000080*    1.0      22/01/2001        IMPLANTACAO - FORMATO DO MOVIMENTO
000090*                                DE LOTE P/ O PROCESSO PROCMATR   
000100*    1.1      18/04/2001        ENZO 19 - RESERVADOS 10 BYTES AO  
000110*                                FINAL DO REGISTRO P/ EXPANSAO    
000120*                                FUTURA (CODIGOS DE TRANSACAO     
000130*                                NOVOS)                           
000140*                                                                 
000150    01  REG-MOVTO.                                                
000160        05  MOV-CODIGO                  PIC X(02).                
000170        05  MOV-ID-1                    PIC 9(10).                
000180        05  MOV-ID-2                    PIC 9(10).                
000190        05  MOV-NOME-1                  PIC X(20).                
000200        05  MOV-NOME-2                  PIC X(20).                
000210        05  MOV-MAX-MATRICULA           PIC 9(04).                
000220        05  MOV-CREDITOS                PIC 9(02).                
000230        05  FILLER                      PIC X(10).                
