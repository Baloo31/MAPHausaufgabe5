000010*    EMPRESA S / A                                                
000020*    COPYBOOK        : CURSOREG                                   
000030*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE CURSOS        
000040*    ANALISTA        : FABIO                                      
000050*    PROGRAMADOR(A)  : FABIO                                      
000060*    VRS         DATA           DESCRICAO                         
000070*    1.0      29/03/2000        IMPLANTACAO - LAYOUT INICIAL      
000080*    2.0      14/02/2001        ENZO/JAMILE - CONVERTIDO P/ ARQ   
000090*                                SEQUENCIAL, INCLUIDO O PROFESSOR 
000100*                                RESPONSAVEL, CREDITOS, VAGAS E A 
000110*                                LISTA DE ALUNOS MATRICULADOS     
000120*    2.1      09/08/2026        ENZO 19 - INCLUIDOS OS 88 DE CURSO
000130*                                SEM ALUNO E TABELA DE MATRICULAS 
000140*                                LOTADA                           
000150*                                                                 
000160    01  REG-CURSO.                                                
000170        05  CUR-CHAVE.                                            
000180            10  CUR-CODIGO              PIC 9(10).                
000190        05  CUR-NOME                    PIC X(30).                
000200        05  CUR-PROFESSOR               PIC 9(10).                
000210        05  CUR-MAX-MATRICULA           PIC 9(04).                
000220        05  CUR-CREDITOS                PIC 9(02).                
000230        05  CUR-QTD-ALUNOS              PIC 9(04).                
000240            88  CUR-SEM-ALUNO                       VALUE ZERO.   
000250            88  CUR-TABELA-LOTADA                   VALUE 100.    
000260        05  CUR-ALUNOS-MATRIC OCCURS 100 TIMES                    
000270                                        PIC 9(10).                
000280        05  CUR-ALUNOS-MATRIC-X REDEFINES                         
000290                CUR-ALUNOS-MATRIC       PIC X(1000).              
