000010*    EMPRESA S / A                                                
000020*    COPYBOOK        : PROFESS                                    
000030*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE PROFESSORES   
000040*    ANALISTA        : FABIO                                      
000050*    PROGRAMADOR(A)  : FABIO                                      
000060*    VRS         DATA           DESCRICAO                         
000070*    1.0      29/03/2000        IMPLANTACAO - LAYOUT INICIAL      
000080*    2.0      14/02/2001        ENZO/JAMILE - CONVERTIDO P/ ARQ   
000090*                                SEQUENCIAL, INCLUIDA A LISTA DE  
000100*                                CURSOS LECIONADOS PELO PROFESSOR 
000110*    2.1      09/08/2026        ENZO 19 - INCLUIDOS OS 88 DE      
000120*                                PROFESSOR SEM CURSO E TABELA DE  
000130*                                CURSOS LOTADA                    
000140*                                                                 
000150    01  REG-PROFESSOR.                                            
000160        05  PROF-CHAVE.                                           
000170            10  PROF-CODIGO             PIC 9(10).                
000180        05  PROF-NOME-PRIMEIRO          PIC X(20).                
000190        05  PROF-NOME-ULTIMO            PIC X(20).                
000200        05  PROF-QTD-CURSOS             PIC 9(02).                
000210            88  PROF-SEM-CURSO                      VALUE ZERO.   
000220            88  PROF-TABELA-LOTADA                  VALUE 20.     
000230        05  PROF-CURSOS-LECIONA OCCURS 20 TIMES                   
000240                                        PIC 9(10).                
000250        05  PROF-CURSOS-LECIONA-X REDEFINES                       
000260                PROF-CURSOS-LECIONA     PIC X(200).               
