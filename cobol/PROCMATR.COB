000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID. PROCMATR-COB.                                        
000030 AUTHOR. ENZO SILVEIRA.                                           
000040 INSTALLATION. EMPRESA S/A - CPD.                                 
000050 DATE-WRITTEN. 15/03/1987.                                        
000060 DATE-COMPILED.                                                   
000070 SECURITY. USO RESTRITO - SETOR DE REGISTRO ACADEMICO.            
000080*    EMPRESA S / A                                                
000090*    SISTEMA ACADEMICO - MATRICULA                                
000100*    ANALISTA       : ENZO SILVEIRA                               
000110*    PROGRAMADOR(A) : ENZO SILVEIRA                               
000120*    FINALIDADE     : LOTE DE MATRICULA - CARGA DOS CADASTROS     
000130*                      MESTRES, PROCESSAMENTO DAS TRANSACOES DE   
000140*                      INCLUSAO/MATRICULA/CANCELAMENTO E EMISSAO  
000150*                      DAS LISTAGENS, REGRAVACAO DOS MESTRES      
000160*    VRS         DATA           DESCRICAO                         
000170*    1.0      15/03/1987        IMPLANTACAO - INCLUSAO DE ALUNO,  
000180*                                PROFESSOR E CURSO; MATRICULA     
000190*                                SIMPLES DE ALUNO EM CURSO        
000200*    1.1      02/09/1987        ENZO - INCLUIDA A REGRA DO LIMITE 
000210*                                DE 30 CREDITOS POR ALUNO         
000220*    1.2      21/01/1988        ENZO - INCLUIDO CANCELAMENTO DE   
000230*                                CURSO PELO PROFESSOR, COM        
000240*                                DESMATRICULA DOS ALUNOS          
000250*                                ENVOLVIDOS                       
000260*    1.3      11/07/1989        FABIO - LISTAGEM DE CURSOS COM    
000270*                                VAGA LIVRE E LISTAGENS GERAIS DE 
000280*                                CURSOS/ALUNOS/PROFESSORES        
000290*    1.4      05/03/1991        FABIO - AUMENTADA A TABELA DE     
000300*                                ALUNOS DE 500 P/ 2000 OCORRENCIAS
000310*                                (CAMPUS II)                      
000320*    1.5      19/10/1992        ENZO - CORRIGIDO O CALCULO DE     
000330*                                CREDITOS QUE NAO DESCONTAVA O    
000340*                                CURSO CANCELADO                  
000350*    1.6      08/04/1994        JORGE KOIKE - LISTAGEM ALFABETICA 
000360*                                DE CURSOS E DE ALUNOS POR CODIGO 
000370*    1.7      23/11/1995        ENZO - LISTAGEM DE ALUNOS E CURSOS
000380*                                ATIVOS                           
000390*    1.8      14/06/1997        JAMILE - TOTAIS DE FIM DE LOTE NO 
000400*                                RELATORIO                        
000410*    1.9      30/09/1998        ENZO - REVISAO GERAL DE CAMPOS DE 
000420*                                DATA P/ 4 DIGITOS, BUG DO ANO    
000430*                                2000; SEM CAMPOS DE DATA NESTE   
000440*                                PROGRAMA                         
000450*    2.0      15/02/1999        ENZO - TESTE DE VIRADA DE ANO     
000460*                                EXECUTADO EM PARALELO - OK       
000470*    2.1      29/03/2000        FABIO - PADRONIZADOS OS CODIGOS DE
000480*                                TRANSACAO EM DUAS LETRAS         
000490*    2.2      22/01/2001        ENZO 19 - SUBSTITUIDOS OS         
000500*                                CADASTROS INDEXADOS PELOS        
000510*                                ARQUIVOS SEQUENCIAIS DE LOTE, FIM
000520*                                DO MENU INTERATIVO               
000530*    2.3      18/04/2001        JAMILE - RESERVA DE 10 BYTES NO   
000540*                                FINAL DO REGISTRO DE MOVIMENTO P/
000550*                                EXPANSAO                         
000560*    2.4      09/08/2026        ENZO 19 - NOVA TRANSACAO SE       
000570*                                (CONSULTA ALUNOS MATRICULADOS NO 
000580*                                CURSO), A PEDIDO DA SECRETARIA   
000590*                                ACADEMICA                        
000600*                                                                 
000610 ENVIRONMENT DIVISION.                                            
000620 CONFIGURATION SECTION.                                           
000630 SPECIAL-NAMES.                                                   
000640     C01 IS TOP-OF-FORM.                                          
000650 INPUT-OUTPUT SECTION.                                            
000660 FILE-CONTROL.                                                    
000670                                                                  
000680     SELECT ALUNO-MESTRE ASSIGN TO ALUNOS                         
000690                 ORGANIZATION IS SEQUENTIAL                       
000700                 FILE STATUS IS WS-STATUS-ALU.                    
000710                                                                  
000720     SELECT PROFESSOR-MESTRE ASSIGN TO PROFESSO                   
000730                 ORGANIZATION IS SEQUENTIAL                       
000740                 FILE STATUS IS WS-STATUS-PROF.                   
000750                                                                  
000760     SELECT CURSO-MESTRE ASSIGN TO CURSOS                         
000770                 ORGANIZATION IS SEQUENTIAL                       
000780                 FILE STATUS IS WS-STATUS-CUR.                    
000790                                                                  
000800     SELECT MOVTO-ENTRADA ASSIGN TO MOVTO                         
000810                 ORGANIZATION IS SEQUENTIAL                       
000820                 FILE STATUS IS WS-STATUS-MOV.                    
000830                                                                  
000840     SELECT RELATO-SAIDA ASSIGN TO PRINTER                        
000850                 FILE STATUS IS WS-STATUS-REL.                    
000860                                                                  
000870     SELECT SORT-ALUNO ASSIGN TO DISK.                            
000880     SELECT SORT-CURSO ASSIGN TO DISK.                            
000890                                                                  
000900 DATA DIVISION.                                                   
000910 FILE SECTION.                                                    
000920*    CADASTRO MESTRE DE ALUNOS - LOTE DE ENTRADA/SAIDA            
000930 FD  ALUNO-MESTRE                                                 
000940     LABEL RECORD STANDARD                                        
000950     VALUE OF FILE-ID 'ALUNOS.DAT'                                
000960     RECORD CONTAINS 252 CHARACTERS.                              
000970     COPY ALUNOREG.                                               
000980                                                                  
000990*    CADASTRO MESTRE DE PROFESSORES - LOTE DE ENTRADA/SAIDA       
001000 FD  PROFESSOR-MESTRE                                             
001010     LABEL RECORD STANDARD                                        
001020     VALUE OF FILE-ID 'PROFESSO.DAT'                              
001030     RECORD CONTAINS 252 CHARACTERS.                              
001040     COPY PROFESS.                                                
001050                                                                  
001060*    CADASTRO MESTRE DE CURSOS - LOTE DE ENTRADA/SAIDA            
001070 FD  CURSO-MESTRE                                                 
001080     LABEL RECORD STANDARD                                        
001090     VALUE OF FILE-ID 'CURSOS.DAT'                                
001100     RECORD CONTAINS 1060 CHARACTERS.                             
001110     COPY CURSOREG.                                               
001120                                                                  
001130*    ARQUIVO DE MOVIMENTO - TRANSACOES DO LOTE DE MATRICULA       
001140 FD  MOVTO-ENTRADA                                                
001150     LABEL RECORD STANDARD                                        
001160     VALUE OF FILE-ID 'MOVTO.DAT'                                 
001170     RECORD CONTAINS 78 CHARACTERS.                               
001180     COPY MOVTO.                                                  
001190                                                                  
001200*    RELATORIO DE PROCESSAMENTO DO LOTE - SAIDA P/ IMPRESSORA     
001210 FD  RELATO-SAIDA                                                 
001220     LABEL RECORD OMITTED.                                        
001230 01  REG-RELATO                         PIC X(132).               
001240                                                                  
001250*    TRABALHO DE CLASSIFICACAO - ALUNOS POR CODIGO (TRANSACAO SS) 
001260 SD  SORT-ALUNO.                                                  
001270 01  REG-SORT-ALUNO.                                              
001280     05  SRT-ALU-CODIGO                  PIC 9(10).               
001290     05  SRT-ALU-NOME-PRI                PIC X(20).               
001300     05  SRT-ALU-NOME-ULT                PIC X(20).               
001310     05  SRT-ALU-QTD-CURSOS              PIC 9(02).               
001320    05  FILLER                          PIC X(10).                
001330                                                                  
001340*    TRABALHO DE CLASSIFICACAO - CURSOS POR NOME (TRANSACAO SC)   
001350 SD  SORT-CURSO.                                                  
001360 01  REG-SORT-CURSO.                                              
001370     05  SRT-CUR-NOME                    PIC X(30).               
001380     05  SRT-CUR-CODIGO                  PIC 9(10).               
001390     05  SRT-CUR-PROFESSOR               PIC 9(10).               
001400     05  SRT-CUR-CREDITOS                PIC 9(02).               
001410     05  SRT-CUR-MAX-MATRICULA           PIC 9(04).               
001420     05  SRT-CUR-QTD-ALUNOS              PIC 9(04).               
001430    05  FILLER                          PIC X(10).                
001440                                                                  
001450 WORKING-STORAGE SECTION.                                         
001460*    INDICADORES DE STATUS DOS ARQUIVOS                           
001470 01  WS-STATUS-ALU                   PIC X(02) VALUE SPACES.      
001480 01  WS-STATUS-PROF                  PIC X(02) VALUE SPACES.      
001490 01  WS-STATUS-CUR                   PIC X(02) VALUE SPACES.      
001500 01  WS-STATUS-MOV                   PIC X(02) VALUE SPACES.      
001510 01  WS-STATUS-REL                   PIC X(02) VALUE SPACES.      
001520                                                                  
001530 01  WS-FIM-MOVTO                    PIC X(01) VALUE 'N'.         
001540     88  FIM-DO-MOVTO                              VALUE 'S'.     
001550                                                                  
001560 77  WS-SW-ACHOU                     PIC 9(01) COMP VALUE ZERO.   
001570                                                                  
001580*    CONTADORES DE OCORRENCIAS NAS TABELAS EM MEMORIA             
001590 77  WS-QTD-ALUNOS                   PIC 9(04) COMP VALUE ZERO.   
001600 77  WS-QTD-PROFESSORES              PIC 9(04) COMP VALUE ZERO.   
001610 77  WS-QTD-CURSOS                   PIC 9(04) COMP VALUE ZERO.   
001620                                                                  
001630*    TOTAIS DE FIM DE LOTE (ITEM 1.8)                             
001640 77  WS-TOTAL-LIDOS                  PIC 9(06) COMP VALUE ZERO.   
001650 77  WS-TOTAL-ACEITOS                PIC 9(06) COMP VALUE ZERO.   
001660 77  WS-TOTAL-REJEITADOS             PIC 9(06) COMP VALUE ZERO.   
001670                                                                  
001680*    POSICOES DE BUSCA NAS TABELAS E SUBSCRITOS DE VARREDURA      
001690 77  WS-POS-ALU                      PIC 9(04) COMP VALUE ZERO.   
001700 77  WS-POS-PROF                     PIC 9(04) COMP VALUE ZERO.   
001710 77  WS-POS-CUR                      PIC 9(04) COMP VALUE ZERO.   
001720 77  WS-POS-ALU-SALVO                PIC 9(04) COMP VALUE ZERO.   
001730 77  WS-POS-CUR-SALVO                PIC 9(04) COMP VALUE ZERO.   
001740                                                                  
001750 77  IX-SUB1                         PIC 9(04) COMP VALUE ZERO.   
001760 77  IX-SUB2                         PIC 9(04) COMP VALUE ZERO.   
001770 77  IX-SUB3                         PIC 9(04) COMP VALUE ZERO.   
001780 77  IX-SUB4                         PIC 9(04) COMP VALUE ZERO.   
001790                                                                  
001800 77  WS-CHAVE-ALU                    PIC 9(10) VALUE ZERO.        
001810 77  WS-CHAVE-PROF                   PIC 9(10) VALUE ZERO.        
001820 77  WS-CHAVE-CUR                    PIC 9(10) VALUE ZERO.        
001830 77  WS-CURSO-CANCELAR               PIC 9(10) VALUE ZERO.        
001840                                                                  
001850 77  WS-SOMA-CREDITOS                PIC 9(04) COMP VALUE ZERO.   
001860 77  WS-TOTAL-CREDITOS-TESTE         PIC 9(04) COMP VALUE ZERO.   
001870                                                                  
001880 01  WS-STATUS-MSG                   PIC X(30) VALUE SPACES.      
001890                                                                  
001900*    CONTROLE DE QUEBRA DE PAGINA DO RELATORIO (PADRAO DA CASA)   
001910 77  WS-CONT-LIN                     PIC 9(02) COMP VALUE 99.     
001920 77  WS-CONT-PAG                     PIC 9(04) COMP VALUE ZERO.   
001930                                                                  
001940*    TABELA DE ALUNOS EM MEMORIA - ESPELHO DO CADASTRO MESTRE     
001950 01  TAB-ALUNOS.                                                  
001960     05  TAB-ALU-ITEM OCCURS 2000 TIMES.                          
001970         10  TA-CODIGO                   PIC 9(10).               
001980         10  TA-NOME-PRI                 PIC X(20).               
001990         10  TA-NOME-ULT                 PIC X(20).               
002000         10  TA-QTD-CURSOS               PIC 9(02).               
002010         10  TA-CURSOS OCCURS 20 TIMES                            
002020                                         PIC 9(10).               
002030         10  TA-CURSOS-X REDEFINES                                
002040                 TA-CURSOS               PIC X(200).              
002050                                                                  
002060*    TABELA DE PROFESSORES EM MEMORIA - ESPELHO DO CADASTRO MESTRE
002070 01  TAB-PROFESSORES.                                             
002080     05  TAB-PROF-ITEM OCCURS 300 TIMES.                          
002090         10  TP-CODIGO                   PIC 9(10).               
002100         10  TP-NOME-PRI                 PIC X(20).               
002110         10  TP-NOME-ULT                 PIC X(20).               
002120         10  TP-QTD-CURSOS               PIC 9(02).               
002130         10  TP-CURSOS OCCURS 20 TIMES                            
002140                                         PIC 9(10).               
002150         10  TP-CURSOS-X REDEFINES                                
002160                 TP-CURSOS               PIC X(200).              
002170                                                                  
002180*    TABELA DE CURSOS EM MEMORIA - ESPELHO DO CADASTRO MESTRE     
002190 01  TAB-CURSOS.                                                  
002200     05  TAB-CUR-ITEM OCCURS 500 TIMES.                           
002210         10  TC-CODIGO                   PIC 9(10).               
002220         10  TC-NOME                     PIC X(30).               
002230         10  TC-PROFESSOR                PIC 9(10).               
002240         10  TC-MAX-MATRICULA            PIC 9(04).               
002250         10  TC-CREDITOS                 PIC 9(02).               
002260         10  TC-QTD-ALUNOS               PIC 9(04).               
002270         10  TC-ALUNOS OCCURS 100 TIMES                           
002280                                         PIC 9(10).               
002290         10  TC-ALUNOS-X REDEFINES                                
002300                 TC-ALUNOS               PIC X(1000).             
002310                                                                  
002320*    CABECALHO DO RELATORIO - LINHA 1 (EMPRESA / PAGINA)          
002330 01  CAB-RELATO-1.                                                
002340     05  FILLER                      PIC X(20) VALUE SPACES.      
002350     05  FILLER                      PIC X(30) VALUE              
002360             'EMPRESA S/A - CPD ACADEMICO'.                       
002370     05  FILLER                      PIC X(46) VALUE              
002380             'SISTEMA DE MATRICULA - LOTE DE TRANSACOES'.         
002390     05  FILLER                      PIC X(04) VALUE 'PAG.'.      
002400     05  CR1-PAGINA                  PIC ZZZZ9.                   
002410     05  FILLER                      PIC X(27) VALUE SPACES.      
002420                                                                  
002430*    CABECALHO DO RELATORIO - LINHA 2 (TITULO)                    
002440 01  CAB-RELATO-2.                                                
002450     05  FILLER                      PIC X(40) VALUE SPACES.      
002460     05  FILLER                      PIC X(52) VALUE              
002470             'RELATORIO DE PROCESSAMENTO DO LOTE DE MATRICULA'.   
002480     05  FILLER                      PIC X(40) VALUE SPACES.      
002490                                                                  
002500*    CABECALHO DO RELATORIO - LINHA 3 (COLUNAS)                   
002510 01  CAB-RELATO-3.                                                
002520     05  FILLER                      PIC X(02) VALUE SPACES.      
002530     05  FILLER                      PIC X(04) VALUE 'COD'.       
002540     05  FILLER                      PIC X(04) VALUE SPACES.      
002550     05  FILLER                      PIC X(10) VALUE 'IDENT-1'.   
002560     05  FILLER                      PIC X(06) VALUE SPACES.      
002570     05  FILLER                      PIC X(10) VALUE 'IDENT-2'.   
002580     05  FILLER                      PIC X(06) VALUE SPACES.      
002590     05  FILLER                      PIC X(30) VALUE              
002600             'SITUACAO DA TRANSACAO'.                             
002610     05  FILLER                      PIC X(60) VALUE SPACES.      
002620                                                                  
002630*    LINHA DETALHE - LOG DE TRANSACAO DO MOVIMENTO                
002640 01  DET-MOVTO.                                                   
002650     05  FILLER                      PIC X(02) VALUE SPACES.      
002660     05  DM-CODIGO                   PIC X(02).                   
002670     05  FILLER                      PIC X(04) VALUE SPACES.      
002680     05  DM-ID-1                     PIC Z(9)9.                   
002690     05  FILLER                      PIC X(06) VALUE SPACES.      
002700     05  DM-ID-2                     PIC Z(9)9.                   
002710     05  FILLER                      PIC X(06) VALUE SPACES.      
002720     05  DM-STATUS                   PIC X(30).                   
002730     05  FILLER                      PIC X(62) VALUE SPACES.      
002740                                                                  
002750*    LINHA DETALHE - LISTAGEM DE CURSOS                           
002760 01  DET-CURSO.                                                   
002770     05  FILLER                      PIC X(02) VALUE SPACES.      
002780     05  DC-CODIGO                   PIC Z(9)9.                   
002790     05  FILLER                      PIC X(02) VALUE SPACES.      
002800     05  DC-NOME                     PIC X(30).                   
002810     05  FILLER                      PIC X(02) VALUE SPACES.      
002820     05  DC-PROFESSOR                PIC Z(9)9.                   
002830     05  FILLER                      PIC X(02) VALUE SPACES.      
002840     05  DC-CREDITOS                 PIC Z9.                      
002850     05  FILLER                      PIC X(02) VALUE SPACES.      
002860     05  DC-QTD-ALUNOS                PIC ZZZ9.                   
002870     05  FILLER                      PIC X(01) VALUE '/'.         
002880     05  DC-MAX-MATRICULA            PIC ZZZ9.                    
002890     05  FILLER                      PIC X(61) VALUE SPACES.      
002900                                                                  
002910*    LINHA DETALHE - LISTAGEM DE ALUNOS                           
002920 01  DET-ALUNO.                                                   
002930     05  FILLER                      PIC X(02) VALUE SPACES.      
002940     05  DA-CODIGO                   PIC Z(9)9.                   
002950     05  FILLER                      PIC X(02) VALUE SPACES.      
002960     05  DA-NOME-PRI                 PIC X(20).                   
002970     05  FILLER                      PIC X(01) VALUE SPACES.      
002980     05  DA-NOME-ULT                 PIC X(20).                   
002990     05  FILLER                      PIC X(02) VALUE SPACES.      
003000     05  DA-QTD-CURSOS               PIC Z9.                      
003010     05  FILLER                      PIC X(73) VALUE SPACES.      
003020                                                                  
003030*    LINHA DETALHE - LISTAGEM DE PROFESSORES                      
003040 01  DET-PROFESSOR.                                               
003050     05  FILLER                      PIC X(02) VALUE SPACES.      
003060     05  DP-CODIGO                   PIC Z(9)9.                   
003070     05  FILLER                      PIC X(02) VALUE SPACES.      
003080     05  DP-NOME-PRI                 PIC X(20).                   
003090     05  FILLER                      PIC X(01) VALUE SPACES.      
003100     05  DP-NOME-ULT                 PIC X(20).                   
003110     05  FILLER                      PIC X(02) VALUE SPACES.      
003120     05  DP-QTD-CURSOS               PIC Z9.                      
003130     05  FILLER                      PIC X(73) VALUE SPACES.      
003140                                                                  
003150*    RODAPE DO RELATORIO - TOTAIS DE FIM DE LOTE (ITEM 1.8)       
003160 01  RODAPE-1.                                                    
003170     05  FILLER                      PIC X(02) VALUE SPACES.      
003180     05  FILLER                      PIC X(30) VALUE              
003190             'TRANSACOES LIDAS'.                                  
003200     05  RD1-LIDOS                   PIC ZZZ,ZZ9.                 
003210     05  FILLER                      PIC X(93) VALUE SPACES.      
003220                                                                  
003230 01  RODAPE-2.                                                    
003240     05  FILLER                      PIC X(02) VALUE SPACES.      
003250     05  FILLER                      PIC X(30) VALUE              
003260             'TRANSACOES ACEITAS'.                                
003270     05  RD2-ACEITOS                 PIC ZZZ,ZZ9.                 
003280     05  FILLER                      PIC X(93) VALUE SPACES.      
003290                                                                  
003300 01  RODAPE-3.                                                    
003310     05  FILLER                      PIC X(02) VALUE SPACES.      
003320     05  FILLER                      PIC X(30) VALUE              
003330             'TRANSACOES REJEITADAS'.                             
003340     05  RD3-REJEITADOS              PIC ZZZ,ZZ9.                 
003350     05  FILLER                      PIC X(93) VALUE SPACES.      
003360                                                                  
003370 01  RODAPE-4.                                                    
003380     05  FILLER                      PIC X(02) VALUE SPACES.      
003390     05  FILLER                      PIC X(30) VALUE              
003400             'ALUNOS NO CADASTRO'.                                
003410     05  RD4-ALUNOS                  PIC ZZZ,ZZ9.                 
003420     05  FILLER                      PIC X(93) VALUE SPACES.      
003430                                                                  
003440 01  RODAPE-5.                                                    
003450     05  FILLER                      PIC X(02) VALUE SPACES.      
003460     05  FILLER                      PIC X(30) VALUE              
003470             'PROFESSORES NO CADASTRO'.                           
003480     05  RD5-PROFESSORES             PIC ZZZ,ZZ9.                 
003490     05  FILLER                      PIC X(93) VALUE SPACES.      
003500                                                                  
003510 01  RODAPE-6.                                                    
003520     05  FILLER                      PIC X(02) VALUE SPACES.      
003530     05  FILLER                      PIC X(30) VALUE              
003540             'CURSOS NO CADASTRO'.                                
003550     05  RD6-CURSOS                  PIC ZZZ,ZZ9.                 
003560     05  FILLER                      PIC X(93) VALUE SPACES.      
003570                                                                  
003580 PROCEDURE DIVISION.                                              
003590                                                                  
003600 0000-MAINLINE.                                                   
003610     PERFORM 1000-ABRE-ARQUIVOS THRU 1000-EXIT.                   
003620     PERFORM 1100-CARREGA-ALUNOS THRU 1100-EXIT.                  
003630     PERFORM 1200-CARREGA-PROFESSORES THRU 1200-EXIT.             
003640     PERFORM 1300-CARREGA-CURSOS THRU 1300-EXIT.                  
003650     PERFORM 1400-FECHA-MESTRES-ENTRADA THRU 1400-EXIT.           
003660     PERFORM 2950-CABECALHO THRU 2950-EXIT.                       
003670     PERFORM 2000-PROCESSA-MOVTO THRU 2000-EXIT                   
003680         UNTIL FIM-DO-MOVTO.                                      
003690     PERFORM 8000-TOTAIS-FINAIS THRU 8000-EXIT.                   
003700     PERFORM 8900-ABRE-MESTRES-SAIDA THRU 8900-EXIT.              
003710     PERFORM 9000-GRAVA-ALUNOS THRU 9000-EXIT.                    
003720     PERFORM 9100-GRAVA-PROFESSORES THRU 9100-EXIT.               
003730     PERFORM 9200-GRAVA-CURSOS THRU 9200-EXIT.                    
003740     PERFORM 9900-ENCERRA-ARQUIVOS THRU 9900-EXIT.                
003750     STOP RUN.                                                    
003760                                                                  
003770*    ABERTURA DOS ARQUIVOS DO LOTE - CARGA DOS MESTRES (ENTRADA)  
003780 1000-ABRE-ARQUIVOS.                                              
003790     OPEN INPUT  ALUNO-MESTRE.                                    
003800     OPEN INPUT  PROFESSOR-MESTRE.                                
003810     OPEN INPUT  CURSO-MESTRE.                                    
003820     OPEN INPUT  MOVTO-ENTRADA.                                   
003830     OPEN OUTPUT RELATO-SAIDA.                                    
003840 1000-EXIT.                                                       
003850     EXIT.                                                        
003860                                                                  
003870*    CARGA DO CADASTRO MESTRE DE ALUNOS P/ A TABELA EM MEMORIA    
003880 1100-CARREGA-ALUNOS.                                             
003890     MOVE ZERO TO WS-QTD-ALUNOS.                                  
003900     PERFORM 1105-LE-UM-ALUNO THRU 1105-EXIT                      
003910         UNTIL WS-STATUS-ALU = '10'.                              
003920 1100-EXIT.                                                       
003930     EXIT.                                                        
003940                                                                  
003950 1105-LE-UM-ALUNO.                                                
003960     READ ALUNO-MESTRE                                            
003970         AT END                                                   
003980             MOVE '10' TO WS-STATUS-ALU.                          
003990     IF WS-STATUS-ALU NOT = '10'                                  
004000        ADD 1 TO WS-QTD-ALUNOS                                    
004010        MOVE ALU-CODIGO           TO TA-CODIGO (WS-QTD-ALUNOS)    
004020        MOVE ALU-NOME-PRIMEIRO    TO TA-NOME-PRI (WS-QTD-ALUNOS)  
004030        MOVE ALU-NOME-ULTIMO      TO TA-NOME-ULT (WS-QTD-ALUNOS)  
004040        MOVE ALU-QTD-CURSOS                                       
004050                          TO TA-QTD-CURSOS (WS-QTD-ALUNOS)        
004060        MOVE ALU-CURSOS-MATRIC-X  TO TA-CURSOS-X (WS-QTD-ALUNOS). 
004070 1105-EXIT.                                                       
004080     EXIT.                                                        
004090                                                                  
004100*    CARGA DO CADASTRO MESTRE DE PROFESSORES P/ A TABELA EM       
004110*    MEMORIA                                                      
004120 1200-CARREGA-PROFESSORES.                                        
004130     MOVE ZERO TO WS-QTD-PROFESSORES.                             
004140     PERFORM 1205-LE-UM-PROFESSOR THRU 1205-EXIT                  
004150         UNTIL WS-STATUS-PROF = '10'.                             
004160 1200-EXIT.                                                       
004170     EXIT.                                                        
004180                                                                  
004190 1205-LE-UM-PROFESSOR.                                            
004200     READ PROFESSOR-MESTRE                                        
004210         AT END                                                   
004220             MOVE '10' TO WS-STATUS-PROF.                         
004230     IF WS-STATUS-PROF NOT = '10'                                 
004240        ADD 1 TO WS-QTD-PROFESSORES                               
004250        MOVE PROF-CODIGO       TO TP-CODIGO (WS-QTD-PROFESSORES)  
004260        MOVE PROF-NOME-PRIMEIRO                                   
004270                          TO TP-NOME-PRI (WS-QTD-PROFESSORES)     
004280        MOVE PROF-NOME-ULTIMO                                     
004290                          TO TP-NOME-ULT (WS-QTD-PROFESSORES)     
004300        MOVE PROF-QTD-CURSOS                                      
004310                          TO TP-QTD-CURSOS (WS-QTD-PROFESSORES)   
004320        MOVE PROF-CURSOS-LECIONA-X                                
004330                          TO TP-CURSOS-X (WS-QTD-PROFESSORES).    
004340 1205-EXIT.                                                       
004350     EXIT.                                                        
004360                                                                  
004370*    CARGA DO CADASTRO MESTRE DE CURSOS P/ A TABELA EM MEMORIA    
004380 1300-CARREGA-CURSOS.                                             
004390     MOVE ZERO TO WS-QTD-CURSOS.                                  
004400     PERFORM 1305-LE-UM-CURSO THRU 1305-EXIT                      
004410         UNTIL WS-STATUS-CUR = '10'.                              
004420 1300-EXIT.                                                       
004430     EXIT.                                                        
004440                                                                  
004450 1305-LE-UM-CURSO.                                                
004460     READ CURSO-MESTRE                                            
004470         AT END                                                   
004480             MOVE '10' TO WS-STATUS-CUR.                          
004490     IF WS-STATUS-CUR NOT = '10'                                  
004500        ADD 1 TO WS-QTD-CURSOS                                    
004510        MOVE CUR-CODIGO           TO TC-CODIGO (WS-QTD-CURSOS)    
004520        MOVE CUR-NOME             TO TC-NOME (WS-QTD-CURSOS)      
004530        MOVE CUR-PROFESSOR        TO TC-PROFESSOR (WS-QTD-CURSOS) 
004540        MOVE CUR-MAX-MATRICULA                                    
004550                          TO TC-MAX-MATRICULA (WS-QTD-CURSOS)     
004560        MOVE CUR-CREDITOS         TO TC-CREDITOS (WS-QTD-CURSOS)  
004570        MOVE CUR-QTD-ALUNOS                                       
004580                          TO TC-QTD-ALUNOS (WS-QTD-CURSOS)        
004590        MOVE CUR-ALUNOS-MATRIC-X  TO TC-ALUNOS-X (WS-QTD-CURSOS). 
004600 1305-EXIT.                                                       
004610     EXIT.                                                        
004620                                                                  
004630*    OS TRES MESTRES JA ESTAO TODOS NA MEMORIA - FECHA A ENTRADA  
004640*    P/ REABRIR COMO SAIDA NA REGRAVACAO, NO FIM DO LOTE          
004650 1400-FECHA-MESTRES-ENTRADA.                                      
004660     CLOSE ALUNO-MESTRE.                                          
004670     CLOSE PROFESSOR-MESTRE.                                      
004680     CLOSE CURSO-MESTRE.                                          
004690 1400-EXIT.                                                       
004700     EXIT.                                                        
004710                                                                  
004720*    LACO PRINCIPAL - LE E DESPACHA UMA TRANSACAO DO MOVIMENTO    
004730 2000-PROCESSA-MOVTO.                                             
004740     PERFORM 2050-LE-MOVTO THRU 2050-EXIT.                        
004750     IF FIM-DO-MOVTO                                              
004760        GO TO 2000-EXIT.                                          
004770     ADD 1 TO WS-TOTAL-LIDOS.                                     
004780     MOVE SPACES TO WS-STATUS-MSG.                                
004790                                                                  
004800     IF MOV-CODIGO = 'AS'                                         
004810        PERFORM 2100-INCLUI-ALUNO THRU 2100-EXIT                  
004820        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
004830        GO TO 2000-EXIT.                                          
004840     IF MOV-CODIGO = 'AT'                                         
004850        PERFORM 2200-INCLUI-PROFESSOR THRU 2200-EXIT              
004860        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
004870        GO TO 2000-EXIT.                                          
004880     IF MOV-CODIGO = 'AC'                                         
004890        PERFORM 2300-INCLUI-CURSO THRU 2300-EXIT                  
004900        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
004910        GO TO 2000-EXIT.                                          
004920     IF MOV-CODIGO = 'RG'                                         
004930        PERFORM 2400-MATRICULA-ALUNO THRU 2400-EXIT               
004940        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
004950        GO TO 2000-EXIT.                                          
004960     IF MOV-CODIGO = 'DC'                                         
004970        PERFORM 2500-CANCELA-CURSO THRU 2500-EXIT                 
004980        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
004990        GO TO 2000-EXIT.                                          
005000     IF MOV-CODIGO = 'LF'                                         
005010        PERFORM 4100-LISTA-VAGAS THRU 4100-EXIT                   
005020        GO TO 2000-ACEITA-LISTAGEM.                               
005030     IF MOV-CODIGO = 'LA'                                         
005040        PERFORM 4200-LISTA-TODOS-CURSOS THRU 4200-EXIT            
005050        GO TO 2000-ACEITA-LISTAGEM.                               
005060     IF MOV-CODIGO = 'LS'                                         
005070        PERFORM 4300-LISTA-TODOS-ALUNOS THRU 4300-EXIT            
005080        GO TO 2000-ACEITA-LISTAGEM.                               
005090     IF MOV-CODIGO = 'LT'                                         
005100        PERFORM 4400-LISTA-TODOS-PROFESSORES THRU 4400-EXIT       
005110        GO TO 2000-ACEITA-LISTAGEM.                               
005120     IF MOV-CODIGO = 'SE'                                         
005130        PERFORM 4500-LISTA-ALUNOS-CURSO THRU 4500-EXIT            
005140        PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT                   
005150        GO TO 2000-EXIT.                                          
005160     IF MOV-CODIGO = 'SS'                                         
005170        PERFORM 4600-LISTA-ALUNOS-ORDEM THRU 4600-EXIT            
005180        GO TO 2000-ACEITA-LISTAGEM.                               
005190     IF MOV-CODIGO = 'SC'                                         
005200        PERFORM 4700-LISTA-CURSOS-ORDEM THRU 4700-EXIT            
005210        GO TO 2000-ACEITA-LISTAGEM.                               
005220     IF MOV-CODIGO = 'FS'                                         
005230        PERFORM 4800-LISTA-ALUNOS-ATIVOS THRU 4800-EXIT           
005240        GO TO 2000-ACEITA-LISTAGEM.                               
005250     IF MOV-CODIGO = 'FC'                                         
005260        PERFORM 4900-LISTA-CURSOS-ATIVOS THRU 4900-EXIT           
005270        GO TO 2000-ACEITA-LISTAGEM.                               
005280                                                                  
005290     MOVE 'CODIGO DE TRANSACAO INVALIDO' TO WS-STATUS-MSG.        
005300     ADD 1 TO WS-TOTAL-REJEITADOS.                                
005310     PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT.                     
005320     GO TO 2000-EXIT.                                             
005330                                                                  
005340 2000-ACEITA-LISTAGEM.                                            
005350     MOVE 'LISTAGEM EMITIDA' TO WS-STATUS-MSG.                    
005360     ADD 1 TO WS-TOTAL-ACEITOS.                                   
005370     PERFORM 2900-ESCREVE-LOG THRU 2900-EXIT.                     
005380 2000-EXIT.                                                       
005390     EXIT.                                                        
005400                                                                  
005410*    LEITURA DE UMA TRANSACAO DO ARQUIVO DE MOVIMENTO             
005420 2050-LE-MOVTO.                                                   
005430     READ MOVTO-ENTRADA                                           
005440         AT END                                                   
005450             MOVE 'S' TO WS-FIM-MOVTO.                            
005460 2050-EXIT.                                                       
005470     EXIT.                                                        
005480                                                                  
005490*    TRANSACAO AS - INCLUSAO DE ALUNO                             
005500 2100-INCLUI-ALUNO.                                               
005510     MOVE MOV-ID-1 TO WS-CHAVE-ALU.                               
005520     PERFORM 3100-BUSCA-ALUNO THRU 3100-EXIT.                     
005530     IF WS-POS-ALU NOT = ZERO                                     
005540        MOVE 'ALUNO JA EXISTE NO CADASTRO' TO WS-STATUS-MSG       
005550        ADD 1 TO WS-TOTAL-REJEITADOS                              
005560        GO TO 2100-EXIT.                                          
005570     ADD 1 TO WS-QTD-ALUNOS.                                      
005580     MOVE WS-CHAVE-ALU    TO TA-CODIGO (WS-QTD-ALUNOS).           
005590     MOVE MOV-NOME-1      TO TA-NOME-PRI (WS-QTD-ALUNOS).         
005600     MOVE MOV-NOME-2      TO TA-NOME-ULT (WS-QTD-ALUNOS).         
005610     MOVE ZERO            TO TA-QTD-CURSOS (WS-QTD-ALUNOS).       
005620     MOVE ZEROS           TO TA-CURSOS-X (WS-QTD-ALUNOS).         
005630     MOVE 'ACEITO' TO WS-STATUS-MSG.                              
005640     ADD 1 TO WS-TOTAL-ACEITOS.                                   
005650 2100-EXIT.                                                       
005660     EXIT.                                                        
005670                                                                  
005680*    TRANSACAO AT - INCLUSAO DE PROFESSOR                         
005690 2200-INCLUI-PROFESSOR.                                           
005700     MOVE MOV-ID-1 TO WS-CHAVE-PROF.                              
005710     PERFORM 3300-BUSCA-PROFESSOR THRU 3300-EXIT.                 
005720     IF WS-POS-PROF NOT = ZERO                                    
005730        MOVE 'PROFESSOR JA EXISTE NO CADASTRO' TO WS-STATUS-MSG   
005740        ADD 1 TO WS-TOTAL-REJEITADOS                              
005750        GO TO 2200-EXIT.                                          
005760     ADD 1 TO WS-QTD-PROFESSORES.                                 
005770     MOVE WS-CHAVE-PROF   TO TP-CODIGO (WS-QTD-PROFESSORES).      
005780     MOVE MOV-NOME-1      TO TP-NOME-PRI (WS-QTD-PROFESSORES).    
005790     MOVE MOV-NOME-2      TO TP-NOME-ULT (WS-QTD-PROFESSORES).    
005800     MOVE ZERO            TO TP-QTD-CURSOS (WS-QTD-PROFESSORES).  
005810     MOVE ZEROS           TO TP-CURSOS-X (WS-QTD-PROFESSORES).    
005820     MOVE 'ACEITO' TO WS-STATUS-MSG.                              
005830     ADD 1 TO WS-TOTAL-ACEITOS.                                   
005840 2200-EXIT.                                                       
005850     EXIT.                                                        
005860                                                                  
005870*    TRANSACAO AC - INCLUSAO DE CURSO (EXIGE PROFESSOR CADASTRADO)
005880 2300-INCLUI-CURSO.                                               
005890     MOVE MOV-ID-1 TO WS-CHAVE-CUR.                               
005900     PERFORM 3200-BUSCA-CURSO THRU 3200-EXIT.                     
005910     IF WS-POS-CUR NOT = ZERO                                     
005920        MOVE 'CURSO JA EXISTE NO CADASTRO' TO WS-STATUS-MSG       
005930        ADD 1 TO WS-TOTAL-REJEITADOS                              
005940        GO TO 2300-EXIT.                                          
005950     MOVE MOV-ID-2 TO WS-CHAVE-PROF.                              
005960     PERFORM 3300-BUSCA-PROFESSOR THRU 3300-EXIT.                 
005970     IF WS-POS-PROF = ZERO                                        
005980        MOVE 'PROFESSOR NAO CADASTRADO' TO WS-STATUS-MSG          
005990        ADD 1 TO WS-TOTAL-REJEITADOS                              
006000        GO TO 2300-EXIT.                                          
006010     ADD 1 TO WS-QTD-CURSOS.                                      
006020     MOVE WS-CHAVE-CUR          TO TC-CODIGO (WS-QTD-CURSOS).     
006030     MOVE MOV-NOME-1            TO TC-NOME (WS-QTD-CURSOS).       
006040     MOVE WS-CHAVE-PROF         TO TC-PROFESSOR (WS-QTD-CURSOS).  
006050     MOVE MOV-MAX-MATRICULA     TO                                
006060         TC-MAX-MATRICULA (WS-QTD-CURSOS).                        
006070     MOVE MOV-CREDITOS          TO TC-CREDITOS (WS-QTD-CURSOS).   
006080     MOVE ZERO                  TO TC-QTD-ALUNOS (WS-QTD-CURSOS). 
006090     MOVE ZEROS                 TO TC-ALUNOS-X (WS-QTD-CURSOS).   
006100     ADD 1 TO TP-QTD-CURSOS (WS-POS-PROF).                        
006110     MOVE WS-CHAVE-CUR TO                                         
006120         TP-CURSOS (WS-POS-PROF, TP-QTD-CURSOS (WS-POS-PROF)).    
006130     MOVE 'ACEITO' TO WS-STATUS-MSG.                              
006140     ADD 1 TO WS-TOTAL-ACEITOS.                                   
006150 2300-EXIT.                                                       
006160     EXIT.                                                        
006170                                                                  
006180*    TRANSACAO RG - MATRICULA DE ALUNO EM CURSO                   
006190*    ORDEM DE CRITICA CONFORME NORMA DO SETOR ACADEMICO:          
006200*    NAO ENCONTRADO, JA MATRICULADO, LIMITE DE CREDITOS, SEM VAGA 
006210 2400-MATRICULA-ALUNO.                                            
006220     MOVE MOV-ID-2 TO WS-CHAVE-CUR.                               
006230     PERFORM 3200-BUSCA-CURSO THRU 3200-EXIT.                     
006240     MOVE MOV-ID-1 TO WS-CHAVE-ALU.                               
006250     PERFORM 3100-BUSCA-ALUNO THRU 3100-EXIT.                     
006260     IF WS-POS-CUR = ZERO OR WS-POS-ALU = ZERO                    
006270        MOVE 'ALUNO OU CURSO NAO ENCONTRADO' TO WS-STATUS-MSG     
006280        ADD 1 TO WS-TOTAL-REJEITADOS                              
006290        GO TO 2400-EXIT.                                          
006300     MOVE WS-POS-CUR TO WS-POS-CUR-SALVO.                         
006310     MOVE WS-POS-ALU TO WS-POS-ALU-SALVO.                         
006320     PERFORM 3400-ALUNO-NO-CURSO THRU 3400-EXIT.                  
006330     IF WS-SW-ACHOU = 1                                           
006340        MOVE 'ALUNO JA MATRICULADO NO CURSO' TO WS-STATUS-MSG     
006350        ADD 1 TO WS-TOTAL-REJEITADOS                              
006360        GO TO 2400-EXIT.                                          
006370     PERFORM 3500-SOMA-CREDITOS-ALUNO THRU 3500-EXIT.             
006380     COMPUTE WS-TOTAL-CREDITOS-TESTE =                            
006390             WS-SOMA-CREDITOS + TC-CREDITOS (WS-POS-CUR-SALVO).   
006400     IF WS-TOTAL-CREDITOS-TESTE > 30                              
006410        MOVE 'LIMITE DE 30 CREDITOS EXCEDIDO' TO WS-STATUS-MSG    
006420        ADD 1 TO WS-TOTAL-REJEITADOS                              
006430        GO TO 2400-EXIT.                                          
006440     IF TC-QTD-ALUNOS (WS-POS-CUR-SALVO) NOT LESS                 
006450        TC-MAX-MATRICULA (WS-POS-CUR-SALVO)                       
006460        MOVE 'CURSO SEM VAGA DISPONIVEL' TO WS-STATUS-MSG         
006470        ADD 1 TO WS-TOTAL-REJEITADOS                              
006480        GO TO 2400-EXIT.                                          
006490     ADD 1 TO TC-QTD-ALUNOS (WS-POS-CUR-SALVO).                   
006500     COMPUTE IX-SUB1 = TC-QTD-ALUNOS (WS-POS-CUR-SALVO).          
006510     MOVE WS-CHAVE-ALU TO                                         
006520         TC-ALUNOS (WS-POS-CUR-SALVO, IX-SUB1).                   
006530     ADD 1 TO TA-QTD-CURSOS (WS-POS-ALU-SALVO).                   
006540     COMPUTE IX-SUB2 = TA-QTD-CURSOS (WS-POS-ALU-SALVO).          
006550     MOVE WS-CHAVE-CUR TO                                         
006560         TA-CURSOS (WS-POS-ALU-SALVO, IX-SUB2).                   
006570     MOVE 'ACEITO' TO WS-STATUS-MSG.                              
006580     ADD 1 TO WS-TOTAL-ACEITOS.                                   
006590 2400-EXIT.                                                       
006600     EXIT.                                                        
006610                                                                  
006620*    TRANSACAO DC - CANCELAMENTO DE CURSO PELO PROFESSOR          
006630*    DESMATRICULA TODOS OS ALUNOS ENVOLVIDOS (VER ITEM 1.2)       
006640 2500-CANCELA-CURSO.                                              
006650     MOVE MOV-ID-2 TO WS-CHAVE-CUR.                               
006660     PERFORM 3200-BUSCA-CURSO THRU 3200-EXIT.                     
006670     MOVE MOV-ID-1 TO WS-CHAVE-PROF.                              
006680     PERFORM 3300-BUSCA-PROFESSOR THRU 3300-EXIT.                 
006690     IF WS-POS-CUR = ZERO OR WS-POS-PROF = ZERO                   
006700        MOVE 'CURSO OU PROFESSOR NAO ENCONTRADO' TO WS-STATUS-MSG 
006710        ADD 1 TO WS-TOTAL-REJEITADOS                              
006720        GO TO 2500-EXIT.                                          
006730     IF TC-PROFESSOR (WS-POS-CUR) NOT = WS-CHAVE-PROF             
006740        MOVE 'PROFESSOR NAO LECIONA ESTE CURSO' TO WS-STATUS-MSG  
006750        ADD 1 TO WS-TOTAL-REJEITADOS                              
006760        GO TO 2500-EXIT.                                          
006770     MOVE WS-POS-CUR    TO WS-POS-CUR-SALVO.                      
006780     MOVE WS-CHAVE-CUR  TO WS-CURSO-CANCELAR.                     
006790     PERFORM 2510-DESMATRICULA-TODOS THRU 2510-EXIT.              
006800     PERFORM 2520-REMOVE-CURSO-DO-PROFESSOR THRU 2520-EXIT.       
006810     PERFORM 2530-REMOVE-CURSO-DA-TABELA THRU 2530-EXIT.          
006820     MOVE 'ACEITO' TO WS-STATUS-MSG.                              
006830     ADD 1 TO WS-TOTAL-ACEITOS.                                   
006840 2500-EXIT.                                                       
006850     EXIT.                                                        
006860                                                                  
006870*    DESMATRICULA O CURSO CANCELADO DA LISTA DE CADA ALUNO        
006880 2510-DESMATRICULA-TODOS.                                         
006890     PERFORM 2515-REMOVE-CURSO-DO-ALUNO THRU 2515-EXIT            
006900         VARYING IX-SUB3 FROM 1 BY 1                              
006910         UNTIL IX-SUB3 > WS-QTD-ALUNOS.                           
006920 2510-EXIT.                                                       
006930     EXIT.                                                        
006940                                                                  
006950 2515-REMOVE-CURSO-DO-ALUNO.                                      
006960     MOVE ZERO TO WS-SW-ACHOU.                                    
006970     PERFORM 2516-ACHA-CURSO-NO-ALUNO THRU 2516-EXIT              
006980         VARYING IX-SUB1 FROM 1 BY 1                              
006990         UNTIL IX-SUB1 > TA-QTD-CURSOS (IX-SUB3)                  
007000            OR WS-SW-ACHOU = 1.                                   
007010     IF WS-SW-ACHOU = 1                                           
007020        PERFORM 2517-DESLOCA-CURSOS-ALUNO THRU 2517-EXIT          
007030            VARYING IX-SUB2 FROM IX-SUB1 BY 1                     
007040            UNTIL IX-SUB2 NOT LESS TA-QTD-CURSOS (IX-SUB3)        
007050        SUBTRACT 1 FROM TA-QTD-CURSOS (IX-SUB3).                  
007060 2515-EXIT.                                                       
007070     EXIT.                                                        
007080                                                                  
007090 2516-ACHA-CURSO-NO-ALUNO.                                        
007100     IF TA-CURSOS (IX-SUB3, IX-SUB1) = WS-CURSO-CANCELAR          
007110        MOVE 1 TO WS-SW-ACHOU.                                    
007120 2516-EXIT.                                                       
007130     EXIT.                                                        
007140                                                                  
007150 2517-DESLOCA-CURSOS-ALUNO.                                       
007160     COMPUTE IX-SUB4 = IX-SUB2 + 1.                               
007170     MOVE TA-CURSOS (IX-SUB3, IX-SUB4) TO                         
007180         TA-CURSOS (IX-SUB3, IX-SUB2).                            
007190 2517-EXIT.                                                       
007200     EXIT.                                                        
007210                                                                  
007220*    REMOVE O CURSO CANCELADO DA LISTA DO PROFESSOR RESPONSAVEL   
007230 2520-REMOVE-CURSO-DO-PROFESSOR.                                  
007240     MOVE ZERO TO WS-SW-ACHOU.                                    
007250     PERFORM 2521-ACHA-CURSO-NO-PROFESSOR THRU 2521-EXIT          
007260         VARYING IX-SUB1 FROM 1 BY 1                              
007270         UNTIL IX-SUB1 > TP-QTD-CURSOS (WS-POS-PROF)              
007280            OR WS-SW-ACHOU = 1.                                   
007290     IF WS-SW-ACHOU = 1                                           
007300        PERFORM 2522-DESLOCA-CURSOS-PROFESSOR THRU 2522-EXIT      
007310            VARYING IX-SUB2 FROM IX-SUB1 BY 1                     
007320            UNTIL IX-SUB2 NOT LESS TP-QTD-CURSOS (WS-POS-PROF)    
007330        SUBTRACT 1 FROM TP-QTD-CURSOS (WS-POS-PROF).              
007340 2520-EXIT.                                                       
007350     EXIT.                                                        
007360                                                                  
007370 2521-ACHA-CURSO-NO-PROFESSOR.                                    
007380     IF TP-CURSOS (WS-POS-PROF, IX-SUB1) = WS-CURSO-CANCELAR      
007390        MOVE 1 TO WS-SW-ACHOU.                                    
007400 2521-EXIT.                                                       
007410     EXIT.                                                        
007420                                                                  
007430 2522-DESLOCA-CURSOS-PROFESSOR.                                   
007440     COMPUTE IX-SUB4 = IX-SUB2 + 1.                               
007450     MOVE TP-CURSOS (WS-POS-PROF, IX-SUB4)                        
007460         TO TP-CURSOS (WS-POS-PROF, IX-SUB2).                     
007470 2522-EXIT.                                                       
007480     EXIT.                                                        
007490                                                                  
007500*    REMOVE O CURSO CANCELADO DA TABELA DE CURSOS                 
007510 2530-REMOVE-CURSO-DA-TABELA.                                     
007520     PERFORM 2531-DESLOCA-CURSOS-TABELA THRU 2531-EXIT            
007530         VARYING IX-SUB1 FROM WS-POS-CUR-SALVO BY 1               
007540         UNTIL IX-SUB1 NOT LESS WS-QTD-CURSOS.                    
007550     SUBTRACT 1 FROM WS-QTD-CURSOS.                               
007560 2530-EXIT.                                                       
007570     EXIT.                                                        
007580                                                                  
007590 2531-DESLOCA-CURSOS-TABELA.                                      
007600     COMPUTE IX-SUB4 = IX-SUB1 + 1.                               
007610     MOVE TAB-CUR-ITEM (IX-SUB4) TO TAB-CUR-ITEM (IX-SUB1).       
007620 2531-EXIT.                                                       
007630     EXIT.                                                        
007640                                                                  
007650*    ESCREVE UMA LINHA DE LOG NO RELATORIO DE PROCESSAMENTO       
007660 2900-ESCREVE-LOG.                                                
007670     IF WS-CONT-LIN > 54                                          
007680        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
007690     MOVE SPACES TO DET-MOVTO.                                    
007700     MOVE MOV-CODIGO    TO DM-CODIGO.                             
007710     MOVE MOV-ID-1      TO DM-ID-1.                               
007720     MOVE MOV-ID-2      TO DM-ID-2.                               
007730     MOVE WS-STATUS-MSG TO DM-STATUS.                             
007740     WRITE REG-RELATO FROM DET-MOVTO AFTER 1.                     
007750     ADD 1 TO WS-CONT-LIN.                                        
007760 2900-EXIT.                                                       
007770     EXIT.                                                        
007780                                                                  
007790*    EMISSAO DO CABECALHO DE PAGINA DO RELATORIO                  
007800 2950-CABECALHO.                                                  
007810     ADD 1 TO WS-CONT-PAG.                                        
007820     MOVE WS-CONT-PAG TO CR1-PAGINA.                              
007830     WRITE REG-RELATO FROM CAB-RELATO-1 AFTER PAGE.               
007840     WRITE REG-RELATO FROM CAB-RELATO-2 AFTER 2.                  
007850     WRITE REG-RELATO FROM CAB-RELATO-3 AFTER 2.                  
007860     MOVE 6 TO WS-CONT-LIN.                                       
007870 2950-EXIT.                                                       
007880     EXIT.                                                        
007890                                                                  
007900*    BUSCA DE ALUNO NA TABELA EM MEMORIA PELO CODIGO (CHAVE)      
007910 3100-BUSCA-ALUNO.                                                
007920     MOVE ZERO TO WS-SW-ACHOU.                                    
007930     MOVE ZERO TO WS-POS-ALU.                                     
007940     PERFORM 3105-COMPARA-ALUNO THRU 3105-EXIT                    
007950         VARYING WS-POS-ALU FROM 1 BY 1                           
007960         UNTIL WS-POS-ALU > WS-QTD-ALUNOS                         
007970            OR WS-SW-ACHOU = 1.                                   
007980     IF WS-SW-ACHOU NOT = 1                                       
007990        MOVE ZERO TO WS-POS-ALU.                                  
008000 3100-EXIT.                                                       
008010     EXIT.                                                        
008020                                                                  
008030 3105-COMPARA-ALUNO.                                              
008040     IF TA-CODIGO (WS-POS-ALU) = WS-CHAVE-ALU                     
008050        MOVE 1 TO WS-SW-ACHOU.                                    
008060 3105-EXIT.                                                       
008070     EXIT.                                                        
008080                                                                  
008090*    BUSCA DE CURSO NA TABELA EM MEMORIA PELO CODIGO (CHAVE)      
008100 3200-BUSCA-CURSO.                                                
008110     MOVE ZERO TO WS-SW-ACHOU.                                    
008120     MOVE ZERO TO WS-POS-CUR.                                     
008130     PERFORM 3205-COMPARA-CURSO THRU 3205-EXIT                    
008140         VARYING WS-POS-CUR FROM 1 BY 1                           
008150         UNTIL WS-POS-CUR > WS-QTD-CURSOS                         
008160            OR WS-SW-ACHOU = 1.                                   
008170     IF WS-SW-ACHOU NOT = 1                                       
008180        MOVE ZERO TO WS-POS-CUR.                                  
008190 3200-EXIT.                                                       
008200     EXIT.                                                        
008210                                                                  
008220 3205-COMPARA-CURSO.                                              
008230     IF TC-CODIGO (WS-POS-CUR) = WS-CHAVE-CUR                     
008240        MOVE 1 TO WS-SW-ACHOU.                                    
008250 3205-EXIT.                                                       
008260     EXIT.                                                        
008270                                                                  
008280*    BUSCA DE PROFESSOR NA TABELA EM MEMORIA PELO CODIGO (CHAVE)  
008290 3300-BUSCA-PROFESSOR.                                            
008300     MOVE ZERO TO WS-SW-ACHOU.                                    
008310     MOVE ZERO TO WS-POS-PROF.                                    
008320     PERFORM 3305-COMPARA-PROFESSOR THRU 3305-EXIT                
008330         VARYING WS-POS-PROF FROM 1 BY 1                          
008340         UNTIL WS-POS-PROF > WS-QTD-PROFESSORES                   
008350            OR WS-SW-ACHOU = 1.                                   
008360     IF WS-SW-ACHOU NOT = 1                                       
008370        MOVE ZERO TO WS-POS-PROF.                                 
008380 3300-EXIT.                                                       
008390     EXIT.                                                        
008400                                                                  
008410 3305-COMPARA-PROFESSOR.                                          
008420     IF TP-CODIGO (WS-POS-PROF) = WS-CHAVE-PROF                   
008430        MOVE 1 TO WS-SW-ACHOU.                                    
008440 3305-EXIT.                                                       
008450     EXIT.                                                        
008460                                                                  
008470*    VERIFICA SE O ALUNO DA TRANSACAO RG JA ESTA NO CURSO         
008480 3400-ALUNO-NO-CURSO.                                             
008490     MOVE ZERO TO WS-SW-ACHOU.                                    
008500     PERFORM 3405-COMPARA-ALUNO-CURSO THRU 3405-EXIT              
008510         VARYING IX-SUB1 FROM 1 BY 1                              
008520         UNTIL IX-SUB1 > TC-QTD-ALUNOS (WS-POS-CUR-SALVO)         
008530            OR WS-SW-ACHOU = 1.                                   
008540 3400-EXIT.                                                       
008550     EXIT.                                                        
008560                                                                  
008570 3405-COMPARA-ALUNO-CURSO.                                        
008580     IF TC-ALUNOS (WS-POS-CUR-SALVO, IX-SUB1) = WS-CHAVE-ALU      
008590        MOVE 1 TO WS-SW-ACHOU.                                    
008600 3405-EXIT.                                                       
008610     EXIT.                                                        
008620                                                                  
008630*    SOMA OS CREDITOS DE TODOS OS CURSOS EM QUE O ALUNO JA ESTA   
008640*    MATRICULADO (ITEM 1.5 - CORRIGE O CALCULO P/ NAO CONTAR CURSO
008650*    CANCELADO, POIS A LISTA DO ALUNO JA ESTA SEMPRE ATUALIZADA)  
008660 3500-SOMA-CREDITOS-ALUNO.                                        
008670     MOVE ZERO TO WS-SOMA-CREDITOS.                               
008680     PERFORM 3505-SOMA-UM-CURSO THRU 3505-EXIT                    
008690         VARYING IX-SUB1 FROM 1 BY 1                              
008700         UNTIL IX-SUB1 > TA-QTD-CURSOS (WS-POS-ALU-SALVO).        
008710 3500-EXIT.                                                       
008720     EXIT.                                                        
008730                                                                  
008740 3505-SOMA-UM-CURSO.                                              
008750     MOVE TA-CURSOS (WS-POS-ALU-SALVO, IX-SUB1) TO WS-CHAVE-CUR.  
008760     PERFORM 3200-BUSCA-CURSO THRU 3200-EXIT.                     
008770     IF WS-POS-CUR NOT = ZERO                                     
008780        ADD TC-CREDITOS (WS-POS-CUR) TO WS-SOMA-CREDITOS.         
008790 3505-EXIT.                                                       
008800     EXIT.                                                        
008810                                                                  
008820*    TRANSACAO LF - CURSOS COM VAGA LIVRE                         
008830 4100-LISTA-VAGAS.                                                
008840     PERFORM 4105-TESTA-VAGA THRU 4105-EXIT                       
008850         VARYING IX-SUB1 FROM 1 BY 1                              
008860         UNTIL IX-SUB1 > WS-QTD-CURSOS.                           
008870 4100-EXIT.                                                       
008880     EXIT.                                                        
008890                                                                  
008900 4105-TESTA-VAGA.                                                 
008910     IF TC-MAX-MATRICULA (IX-SUB1) > TC-QTD-ALUNOS (IX-SUB1)      
008920        PERFORM 4110-ESCREVE-CURSO THRU 4110-EXIT.                
008930 4105-EXIT.                                                       
008940     EXIT.                                                        
008950                                                                  
008960 4110-ESCREVE-CURSO.                                              
008970     IF WS-CONT-LIN > 54                                          
008980        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
008990     MOVE SPACES TO DET-CURSO.                                    
009000     MOVE TC-CODIGO (IX-SUB1)         TO DC-CODIGO.               
009010     MOVE TC-NOME (IX-SUB1)           TO DC-NOME.                 
009020     MOVE TC-PROFESSOR (IX-SUB1)      TO DC-PROFESSOR.            
009030     MOVE TC-CREDITOS (IX-SUB1)       TO DC-CREDITOS.             
009040     MOVE TC-QTD-ALUNOS (IX-SUB1)     TO DC-QTD-ALUNOS.           
009050     MOVE TC-MAX-MATRICULA (IX-SUB1)  TO DC-MAX-MATRICULA.        
009060     WRITE REG-RELATO FROM DET-CURSO AFTER 1.                     
009070     ADD 1 TO WS-CONT-LIN.                                        
009080 4110-EXIT.                                                       
009090     EXIT.                                                        
009100                                                                  
009110*    TRANSACAO LA - TODOS OS CURSOS CADASTRADOS                   
009120 4200-LISTA-TODOS-CURSOS.                                         
009130     PERFORM 4110-ESCREVE-CURSO THRU 4110-EXIT                    
009140         VARYING IX-SUB1 FROM 1 BY 1                              
009150         UNTIL IX-SUB1 > WS-QTD-CURSOS.                           
009160 4200-EXIT.                                                       
009170     EXIT.                                                        
009180                                                                  
009190*    TRANSACAO LS - TODOS OS ALUNOS CADASTRADOS                   
009200 4300-LISTA-TODOS-ALUNOS.                                         
009210     PERFORM 4310-ESCREVE-ALUNO THRU 4310-EXIT                    
009220         VARYING IX-SUB1 FROM 1 BY 1                              
009230         UNTIL IX-SUB1 > WS-QTD-ALUNOS.                           
009240 4300-EXIT.                                                       
009250     EXIT.                                                        
009260                                                                  
009270 4310-ESCREVE-ALUNO.                                              
009280     IF WS-CONT-LIN > 54                                          
009290        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
009300     MOVE SPACES TO DET-ALUNO.                                    
009310     MOVE TA-CODIGO (IX-SUB1)       TO DA-CODIGO.                 
009320     MOVE TA-NOME-PRI (IX-SUB1)     TO DA-NOME-PRI.               
009330     MOVE TA-NOME-ULT (IX-SUB1)     TO DA-NOME-ULT.               
009340     MOVE TA-QTD-CURSOS (IX-SUB1)   TO DA-QTD-CURSOS.             
009350     WRITE REG-RELATO FROM DET-ALUNO AFTER 1.                     
009360     ADD 1 TO WS-CONT-LIN.                                        
009370 4310-EXIT.                                                       
009380     EXIT.                                                        
009390                                                                  
009400*    TRANSACAO LT - TODOS OS PROFESSORES CADASTRADOS              
009410 4400-LISTA-TODOS-PROFESSORES.                                    
009420     PERFORM 4410-ESCREVE-PROFESSOR THRU 4410-EXIT                
009430         VARYING IX-SUB1 FROM 1 BY 1                              
009440         UNTIL IX-SUB1 > WS-QTD-PROFESSORES.                      
009450 4400-EXIT.                                                       
009460     EXIT.                                                        
009470                                                                  
009480 4410-ESCREVE-PROFESSOR.                                          
009490     IF WS-CONT-LIN > 54                                          
009500        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
009510     MOVE SPACES TO DET-PROFESSOR.                                
009520     MOVE TP-CODIGO (IX-SUB1)       TO DP-CODIGO.                 
009530     MOVE TP-NOME-PRI (IX-SUB1)     TO DP-NOME-PRI.               
009540     MOVE TP-NOME-ULT (IX-SUB1)     TO DP-NOME-ULT.               
009550     MOVE TP-QTD-CURSOS (IX-SUB1)   TO DP-QTD-CURSOS.             
009560     WRITE REG-RELATO FROM DET-PROFESSOR AFTER 1.                 
009570     ADD 1 TO WS-CONT-LIN.                                        
009580 4410-EXIT.                                                       
009590     EXIT.                                                        
009600                                                                  
009610*    TRANSACAO SE - ALUNOS MATRICULADOS NO CURSO DE MOV-ID-1      
009620*    (ITEM 2.4 - PEDIDO DA SECRETARIA, NAO HAVIA FORMA DE TIRAR   
009630*    ESSA RELACAO SEM VARRER A LISTAGEM GERAL INTEIRA)            
009640 4500-LISTA-ALUNOS-CURSO.                                         
009650     MOVE MOV-ID-1 TO WS-CHAVE-CUR.                               
009660     PERFORM 3200-BUSCA-CURSO THRU 3200-EXIT.                     
009670     IF WS-POS-CUR = ZERO                                         
009680        MOVE 'CURSO NAO ENCONTRADO' TO WS-STATUS-MSG              
009690        ADD 1 TO WS-TOTAL-REJEITADOS                              
009700        GO TO 4500-EXIT.                                          
009710     MOVE WS-POS-CUR TO WS-POS-CUR-SALVO.                         
009720     PERFORM 4505-ESCREVE-ALUNO-CURSO THRU 4505-EXIT              
009730         VARYING IX-SUB3 FROM 1 BY 1                              
009740         UNTIL IX-SUB3 > TC-QTD-ALUNOS (WS-POS-CUR-SALVO).        
009750     MOVE 'LISTAGEM EMITIDA' TO WS-STATUS-MSG.                    
009760     ADD 1 TO WS-TOTAL-ACEITOS.                                   
009770 4500-EXIT.                                                       
009780     EXIT.                                                        
009790                                                                  
009800 4505-ESCREVE-ALUNO-CURSO.                                        
009810     MOVE TC-ALUNOS (WS-POS-CUR-SALVO, IX-SUB3) TO WS-CHAVE-ALU.  
009820     PERFORM 3100-BUSCA-ALUNO THRU 3100-EXIT.                     
009830     IF WS-POS-ALU NOT = ZERO                                     
009840        MOVE WS-POS-ALU TO IX-SUB1                                
009850        PERFORM 4310-ESCREVE-ALUNO THRU 4310-EXIT.                
009860 4505-EXIT.                                                       
009870     EXIT.                                                        
009880                                                                  
009890*    TRANSACAO SS - ALUNOS EM ORDEM DE CODIGO (ITEM 1.6)          
009900*    CLASSIFICACAO VIA SD DE TRABALHO, NOS MOLDES DO RELATORIO    
009910*    DE NOTAS (SORTCAD) - RELEASE A PARTIR DA TABELA EM MEMORIA   
009920 4600-LISTA-ALUNOS-ORDEM.                                         
009930     SORT SORT-ALUNO ASCENDING KEY SRT-ALU-CODIGO                 
009940         INPUT PROCEDURE 4610-CARREGA-SORT-ALUNO                  
009950         OUTPUT PROCEDURE 4620-IMPRIME-SORT-ALUNO.                
009960 4600-EXIT.                                                       
009970     EXIT.                                                        
009980                                                                  
009990 4610-CARREGA-SORT-ALUNO SECTION.                                 
010000 4611-INICIO.                                                     
010010     PERFORM 4615-LIBERA-ALUNO THRU 4615-EXIT                     
010020         VARYING IX-SUB1 FROM 1 BY 1                              
010030         UNTIL IX-SUB1 > WS-QTD-ALUNOS.                           
010040 4611-EXIT.                                                       
010050     EXIT.                                                        
010060                                                                  
010070 4615-LIBERA-ALUNO.                                               
010080     MOVE TA-CODIGO (IX-SUB1)       TO SRT-ALU-CODIGO.            
010090     MOVE TA-NOME-PRI (IX-SUB1)     TO SRT-ALU-NOME-PRI.          
010100     MOVE TA-NOME-ULT (IX-SUB1)     TO SRT-ALU-NOME-ULT.          
010110     MOVE TA-QTD-CURSOS (IX-SUB1)   TO SRT-ALU-QTD-CURSOS.        
010120     RELEASE REG-SORT-ALUNO.                                      
010130 4615-EXIT.                                                       
010140     EXIT.                                                        
010150                                                                  
010160 4620-IMPRIME-SORT-ALUNO SECTION.                                 
010170 4621-LE.                                                         
010180     RETURN SORT-ALUNO                                            
010190         AT END                                                   
010200             GO TO 4621-FIM.                                      
010210     IF WS-CONT-LIN > 54                                          
010220        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
010230     MOVE SPACES TO DET-ALUNO.                                    
010240     MOVE SRT-ALU-CODIGO        TO DA-CODIGO.                     
010250     MOVE SRT-ALU-NOME-PRI      TO DA-NOME-PRI.                   
010260     MOVE SRT-ALU-NOME-ULT      TO DA-NOME-ULT.                   
010270     MOVE SRT-ALU-QTD-CURSOS    TO DA-QTD-CURSOS.                 
010280     WRITE REG-RELATO FROM DET-ALUNO AFTER 1.                     
010290     ADD 1 TO WS-CONT-LIN.                                        
010300     GO TO 4621-LE.                                               
010310 4621-FIM.                                                        
010320 4621-EXIT.                                                       
010330     EXIT.                                                        
010340                                                                  
010350*    TRANSACAO SC - CURSOS EM ORDEM ALFABETICA DE NOME (ITEM 1.6) 
010360 4700-LISTA-CURSOS-ORDEM.                                         
010370     SORT SORT-CURSO ASCENDING KEY SRT-CUR-NOME                   
010380         INPUT PROCEDURE 4710-CARREGA-SORT-CURSO                  
010390         OUTPUT PROCEDURE 4720-IMPRIME-SORT-CURSO.                
010400 4700-EXIT.                                                       
010410     EXIT.                                                        
010420                                                                  
010430 4710-CARREGA-SORT-CURSO SECTION.                                 
010440 4711-INICIO.                                                     
010450     PERFORM 4715-LIBERA-CURSO THRU 4715-EXIT                     
010460         VARYING IX-SUB1 FROM 1 BY 1                              
010470         UNTIL IX-SUB1 > WS-QTD-CURSOS.                           
010480 4711-EXIT.                                                       
010490     EXIT.                                                        
010500                                                                  
010510 4715-LIBERA-CURSO.                                               
010520     MOVE TC-NOME (IX-SUB1)             TO SRT-CUR-NOME.          
010530     MOVE TC-CODIGO (IX-SUB1)           TO SRT-CUR-CODIGO.        
010540     MOVE TC-PROFESSOR (IX-SUB1)        TO SRT-CUR-PROFESSOR.     
010550     MOVE TC-CREDITOS (IX-SUB1)         TO SRT-CUR-CREDITOS.      
010560     MOVE TC-MAX-MATRICULA (IX-SUB1)    TO SRT-CUR-MAX-MATRICULA. 
010570     MOVE TC-QTD-ALUNOS (IX-SUB1)       TO SRT-CUR-QTD-ALUNOS.    
010580     RELEASE REG-SORT-CURSO.                                      
010590 4715-EXIT.                                                       
010600     EXIT.                                                        
010610                                                                  
010620 4720-IMPRIME-SORT-CURSO SECTION.                                 
010630 4721-LE.                                                         
010640     RETURN SORT-CURSO                                            
010650         AT END                                                   
010660             GO TO 4721-FIM.                                      
010670     IF WS-CONT-LIN > 54                                          
010680        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
010690     MOVE SPACES TO DET-CURSO.                                    
010700     MOVE SRT-CUR-CODIGO            TO DC-CODIGO.                 
010710     MOVE SRT-CUR-NOME              TO DC-NOME.                   
010720     MOVE SRT-CUR-PROFESSOR         TO DC-PROFESSOR.              
010730     MOVE SRT-CUR-CREDITOS          TO DC-CREDITOS.               
010740     MOVE SRT-CUR-QTD-ALUNOS        TO DC-QTD-ALUNOS.             
010750     MOVE SRT-CUR-MAX-MATRICULA     TO DC-MAX-MATRICULA.          
010760     WRITE REG-RELATO FROM DET-CURSO AFTER 1.                     
010770     ADD 1 TO WS-CONT-LIN.                                        
010780     GO TO 4721-LE.                                               
010790 4721-FIM.                                                        
010800 4721-EXIT.                                                       
010810     EXIT.                                                        
010820                                                                  
010830*    TRANSACAO FS - ALUNOS ATIVOS (MATRICULADOS EM 1+ CURSOS)     
010840 4800-LISTA-ALUNOS-ATIVOS.                                        
010850     PERFORM 4805-TESTA-ALUNO-ATIVO THRU 4805-EXIT                
010860         VARYING IX-SUB1 FROM 1 BY 1                              
010870         UNTIL IX-SUB1 > WS-QTD-ALUNOS.                           
010880 4800-EXIT.                                                       
010890     EXIT.                                                        
010900                                                                  
010910 4805-TESTA-ALUNO-ATIVO.                                          
010920     IF TA-QTD-CURSOS (IX-SUB1) > ZERO                            
010930        PERFORM 4310-ESCREVE-ALUNO THRU 4310-EXIT.                
010940 4805-EXIT.                                                       
010950     EXIT.                                                        
010960                                                                  
010970*    TRANSACAO FC - CURSOS ATIVOS (COM 1 OU MAIS ALUNOS)          
010980 4900-LISTA-CURSOS-ATIVOS.                                        
010990     PERFORM 4905-TESTA-CURSO-ATIVO THRU 4905-EXIT                
011000         VARYING IX-SUB1 FROM 1 BY 1                              
011010         UNTIL IX-SUB1 > WS-QTD-CURSOS.                           
011020 4900-EXIT.                                                       
011030     EXIT.                                                        
011040                                                                  
011050 4905-TESTA-CURSO-ATIVO.                                          
011060     IF TC-QTD-ALUNOS (IX-SUB1) > ZERO                            
011070        PERFORM 4110-ESCREVE-CURSO THRU 4110-EXIT.                
011080 4905-EXIT.                                                       
011090     EXIT.                                                        
011100                                                                  
011110*    TOTAIS DE FIM DE LOTE (ITEM 1.8)                             
011120 8000-TOTAIS-FINAIS.                                              
011130     IF WS-CONT-LIN > 48                                          
011140        PERFORM 2950-CABECALHO THRU 2950-EXIT.                    
011150     MOVE WS-TOTAL-LIDOS      TO RD1-LIDOS.                       
011160     WRITE REG-RELATO FROM RODAPE-1 AFTER 2.                      
011170     MOVE WS-TOTAL-ACEITOS    TO RD2-ACEITOS.                     
011180     WRITE REG-RELATO FROM RODAPE-2 AFTER 1.                      
011190     MOVE WS-TOTAL-REJEITADOS TO RD3-REJEITADOS.                  
011200     WRITE REG-RELATO FROM RODAPE-3 AFTER 1.                      
011210     MOVE WS-QTD-ALUNOS       TO RD4-ALUNOS.                      
011220     WRITE REG-RELATO FROM RODAPE-4 AFTER 2.                      
011230     MOVE WS-QTD-PROFESSORES  TO RD5-PROFESSORES.                 
011240     WRITE REG-RELATO FROM RODAPE-5 AFTER 1.                      
011250     MOVE WS-QTD-CURSOS       TO RD6-CURSOS.                      
011260     WRITE REG-RELATO FROM RODAPE-6 AFTER 1.                      
011270 8000-EXIT.                                                       
011280     EXIT.                                                        
011290                                                                  
011300*    REABERTURA DOS TRES MESTRES EM MODO DE SAIDA P/ REGRAVACAO   
011310 8900-ABRE-MESTRES-SAIDA.                                         
011320     OPEN OUTPUT ALUNO-MESTRE.                                    
011330     OPEN OUTPUT PROFESSOR-MESTRE.                                
011340     OPEN OUTPUT CURSO-MESTRE.                                    
011350 8900-EXIT.                                                       
011360     EXIT.                                                        
011370                                                                  
011380*    REGRAVACAO DO CADASTRO MESTRE DE ALUNOS                      
011390 9000-GRAVA-ALUNOS.                                               
011400     PERFORM 9005-GRAVA-UM-ALUNO THRU 9005-EXIT                   
011410         VARYING IX-SUB1 FROM 1 BY 1                              
011420         UNTIL IX-SUB1 > WS-QTD-ALUNOS.                           
011430 9000-EXIT.                                                       
011440     EXIT.                                                        
011450                                                                  
011460 9005-GRAVA-UM-ALUNO.                                             
011470     MOVE TA-CODIGO (IX-SUB1)        TO ALU-CODIGO.               
011480     MOVE TA-NOME-PRI (IX-SUB1)      TO ALU-NOME-PRIMEIRO.        
011490     MOVE TA-NOME-ULT (IX-SUB1)      TO ALU-NOME-ULTIMO.          
011500     MOVE TA-QTD-CURSOS (IX-SUB1)    TO ALU-QTD-CURSOS.           
011510     MOVE TA-CURSOS-X (IX-SUB1)      TO ALU-CURSOS-MATRIC-X.      
011520     WRITE REG-ALUNO.                                             
011530 9005-EXIT.                                                       
011540     EXIT.                                                        
011550                                                                  
011560*    REGRAVACAO DO CADASTRO MESTRE DE PROFESSORES                 
011570 9100-GRAVA-PROFESSORES.                                          
011580     PERFORM 9105-GRAVA-UM-PROFESSOR THRU 9105-EXIT               
011590         VARYING IX-SUB1 FROM 1 BY 1                              
011600         UNTIL IX-SUB1 > WS-QTD-PROFESSORES.                      
011610 9100-EXIT.                                                       
011620     EXIT.                                                        
011630                                                                  
011640 9105-GRAVA-UM-PROFESSOR.                                         
011650     MOVE TP-CODIGO (IX-SUB1)        TO PROF-CODIGO.              
011660     MOVE TP-NOME-PRI (IX-SUB1)      TO PROF-NOME-PRIMEIRO.       
011670     MOVE TP-NOME-ULT (IX-SUB1)      TO PROF-NOME-ULTIMO.         
011680     MOVE TP-QTD-CURSOS (IX-SUB1)    TO PROF-QTD-CURSOS.          
011690     MOVE TP-CURSOS-X (IX-SUB1)      TO PROF-CURSOS-LECIONA-X.    
011700     WRITE REG-PROFESSOR.                                         
011710 9105-EXIT.                                                       
011720     EXIT.                                                        
011730                                                                  
011740*    REGRAVACAO DO CADASTRO MESTRE DE CURSOS                      
011750 9200-GRAVA-CURSOS.                                               
011760     PERFORM 9205-GRAVA-UM-CURSO THRU 9205-EXIT                   
011770         VARYING IX-SUB1 FROM 1 BY 1                              
011780         UNTIL IX-SUB1 > WS-QTD-CURSOS.                           
011790 9200-EXIT.                                                       
011800     EXIT.                                                        
011810                                                                  
011820 9205-GRAVA-UM-CURSO.                                             
011830     MOVE TC-CODIGO (IX-SUB1)        TO CUR-CODIGO.               
011840     MOVE TC-NOME (IX-SUB1)          TO CUR-NOME.                 
011850     MOVE TC-PROFESSOR (IX-SUB1)     TO CUR-PROFESSOR.            
011860     MOVE TC-MAX-MATRICULA (IX-SUB1) TO CUR-MAX-MATRICULA.        
011870     MOVE TC-CREDITOS (IX-SUB1)      TO CUR-CREDITOS.             
011880     MOVE TC-QTD-ALUNOS (IX-SUB1)    TO CUR-QTD-ALUNOS.           
011890     MOVE TC-ALUNOS-X (IX-SUB1)      TO CUR-ALUNOS-MATRIC-X.      
011900     WRITE REG-CURSO.                                             
011910 9205-EXIT.                                                       
011920     EXIT.                                                        
011930                                                                  
011940*    FECHAMENTO DE TODOS OS ARQUIVOS DO LOTE                      
011950 9900-ENCERRA-ARQUIVOS.                                           
011960     CLOSE ALUNO-MESTRE.                                          
011970     CLOSE PROFESSOR-MESTRE.                                      
011980     CLOSE CURSO-MESTRE.                                          
011990     CLOSE MOVTO-ENTRADA.                                         
012000     CLOSE RELATO-SAIDA.                                          
012010 9900-EXIT.                                                       
012020     EXIT.                                                        
